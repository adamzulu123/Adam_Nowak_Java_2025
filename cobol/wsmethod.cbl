000100*----------------------------------------------------------------         
000110* WSMETHOD.CBL                                                            
000120* Working-storage table of payment methods.  Loaded whole from            
000130* PAYMENT-METHODS-FILE by 1100-LOAD-METHODS in PAYMENT-OPTIMIZER          
000140* and mutated in place for the rest of the run -- W-METHOD-USED           
000150* tracks BUSINESS RULE R4's running "used" total and starts every         
000160* run at zero (it is never read from the input file).  W-POINTS-          
000170* METHOD-INDEX is set by 1200-FIND-POINTS-METHOD and anchors all          
000180* of pass 2 (R5).                                                         
000190*----------------------------------------------------------------         
000200* CHANGE LOG                                                              
000210* DATE       BY   TKT      DESCRIPTION                                    
000220* ---------- ---- -------- ------------------------------------           
000230* 1988-07-22 LFC  AP-0048  ORIGINAL STATE-CODE TABLE.                     
000240* 1994-06-30 RTM  AP-0088  REBUILT AS THE METHOD TABLE FOR THE            
000250*                          PAYMENT OPTIMIZER RUN.                         
000260* 1995-02-09 RTM  AP-0097  RAISED TABLE MAX FROM 200 TO 1000              
000270*                          ROWS -- OPS ASKED FOR MORE HEADROOM.           
000280* 2000-11-14 DPK  AP-0121  Y2K REVIEW -- NO DATE FIELDS IN                
000290*                          THIS TABLE, NO CHANGE REQUIRED.                
000300*----------------------------------------------------------------         
000310 01  W-METHOD-AREA.                                                       
000320     05  W-METHOD-COUNT           PIC 9(4) COMP VALUE ZERO.               
000330     05  W-METHOD-MAX-ENTRIES     PIC 9(4) COMP VALUE 1000.               
000340     05  W-POINTS-METHOD-INDEX    PIC 9(4) COMP VALUE ZERO.               
000350         88  W-POINTS-METHOD-NOT-FOUND       VALUE ZERO.                  
000360     05  FILLER                    PIC X(04).                             
000370     05  W-METHOD-TABLE OCCURS 1000 TIMES.                                
000380         10  W-METHOD-ID              PIC X(20).                          
000390             88  W-METHOD-IS-POINTS       VALUE "PUNKTY".                 
000400         10  W-METHOD-DISCOUNT-PCT    PIC 9(03).                          
000410         10  W-METHOD-LIMIT           PIC 9(9)V99.                        
000420         10  W-METHOD-USED            PIC 9(9)V99 VALUE ZERO.             
000430         10  FILLER                    PIC X(10).                         
