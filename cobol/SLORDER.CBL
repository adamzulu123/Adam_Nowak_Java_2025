000100*----------------------------------------------------------------         
000110* SLORDER.CBL                                                             
000120* FILE-CONTROL entry for the ORDERS input file.                           
000130* Sequential, no key -- read top to bottom, one order per line,           
000140* input order is significant and must be preserved (BATCH FLOW            
000150* step 3 emits pass-2 allocations in original input order).               
000160*----------------------------------------------------------------         
000170* CHANGE LOG                                                              
000180* DATE       BY   TKT      DESCRIPTION                                    
000190* ---------- ---- -------- ------------------------------------           
000200* 1987-02-11 LFC  AP-0031  ORIGINAL SELECT FOR VOUCHER FILE.              
000210* 1994-06-30 RTM  AP-0088  ORDER-FILE VARIANT FOR OPTIMIZER RUN.          
000220* 1998-11-04 RTM  AP-0121  Y2K REVIEW -- NO DATE FIELDS ON THIS           
000230*                          FILE, NO CHANGE REQUIRED.                      
000240* 2000-11-14 DPK  AP-0133  RECONFIRMED ORGANIZATION/ACCESS                
000250*                          AFTER THE OS UPGRADE -- NO CHANGE.             
000260*----------------------------------------------------------------         
000270     SELECT ORDERS-FILE ASSIGN TO ORDERIN                                 
000280         ORGANIZATION IS SEQUENTIAL                                       
000290         ACCESS MODE IS SEQUENTIAL                                        
000300         FILE STATUS IS W-ORDERS-FILE-STATUS.                             
