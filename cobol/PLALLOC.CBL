000100*----------------------------------------------------------------         
000110* PLALLOC.CBL                                                             
000120* Allocation-record assembly and output paragraphs.  Called by            
000130* both passes of PAYMENT-OPTIMIZER once WORK-ALLOC-ORDER-IDX and          
000140* the rest of the WORK-ALLOC- group have been loaded by the               
000150* caller.                                                                 
000160*----------------------------------------------------------------         
000170* CHANGE LOG                                                              
000180* DATE       BY   TKT      DESCRIPTION                                    
000190* ---------- ---- -------- ------------------------------------           
000200* 1989-09-10 LFC  AP-0058  ORIGINAL PAY-SELECTED-VOUCHER UPDATE           
000210*                          AND PRINT PARAGRAPHS.                          
000220* 1994-07-06 RTM  AP-0089  REBUILT AS THE ALLOCATION-RECORD               
000230*                          BUILDER FOR THE PAYMENT OPTIMIZER RUN.         
000240* 1994-11-09 RTM  AP-0096  8100 NOW ROLLS THE ALLOCATED COUNT AND         
000250*                          DISCOUNT TOTAL FOR THE TRAILER LINE.           
000260* 1994-12-01 RTM  AP-0098  ADDED THE YES-NO-FLAG CLASS TEST ON            
000270*                          ALO-HAS-SECONDARY -- A GARBLED WORK-           
000280*                          ALLOC- GROUP SHOULD ABEND HERE, NOT            
000290*                          SILENTLY WRITE A BAD ALLOCATION RECORD.        
000300* 2000-11-14 DPK  AP-0121  Y2K REVIEW -- NO CHANGE REQUIRED.              
000310*----------------------------------------------------------------         
000320 8000-BUILD-ALLOCATION.                                                   
000330*    Assemble ALLOCATION-RECORD from the WORK-ALLOC- group the            
000340*    caller loaded (order row, primary/secondary method rows and          
000350*    amounts).  ALO-ORDER-VALUE and the method IDs are looked up          
000360*    fresh from the tables -- only amounts travel in WORK-ALLOC-.         
000370     MOVE W-ORDER-ID (WORK-ALLOC-ORDER-IDX) TO ALO-ORDER-ID.              
000380     MOVE W-ORDER-VALUE (WORK-ALLOC-ORDER-IDX) TO ALO-ORDER-VALUE.        
000390     MOVE W-METHOD-ID (WORK-ALLOC-PRIMARY-METHOD-IDX)                     
000400         TO ALO-PRIMARY-METHOD-ID.                                        
000410     MOVE WORK-ALLOC-PRIMARY-AMOUNT TO ALO-PRIMARY-AMOUNT.                
000420     MOVE WORK-ALLOC-DISCOUNT-VALUE TO ALO-DISCOUNT-VALUE.                
000430     MOVE WORK-ALLOC-HAS-SECONDARY TO ALO-HAS-SECONDARY.                  
000440     IF ALO-HAS-SECONDARY IS NOT YES-NO-FLAG                              
000450         DISPLAY "PYOPT-E21 BAD SECONDARY FLAG FOR "                      
000460                 ALO-ORDER-ID                                             
000470         MOVE 16 TO RETURN-CODE                                           
000480         STOP RUN                                                         
000490     END-IF.                                                              
000500     IF ALO-SECONDARY-PRESENT                                             
000510         MOVE W-METHOD-ID (WORK-ALLOC-SECONDARY-METHOD-IDX)               
000520             TO ALO-SECONDARY-METHOD-ID                                   
000530         MOVE WORK-ALLOC-SECONDARY-AMOUNT TO ALO-SECONDARY-AMOUNT         
000540     ELSE                                                                 
000550         MOVE SPACES TO ALO-SECONDARY-METHOD-ID                           
000560         MOVE ZERO TO ALO-SECONDARY-AMOUNT                                
000570     END-IF.                                                              
000580*----------------------------------------------------------------         
000590 8100-WRITE-ALLOCATION.                                                   
000600*    BATCH FLOW step 4 -- build the record and write it, then roll        
000610*    the operational counters the 8900 trailer paragraph prints.          
000620     PERFORM 8000-BUILD-ALLOCATION.                                       
000630     WRITE ALLOCATION-RECORD.                                             
000640     IF W-ALLOC-FILE-STATUS NOT = "00"                                    
000650         DISPLAY "PYOPT-E20 ALLOCATIONS WRITE FAILED FOR "                
000660                 ALO-ORDER-ID " STATUS " W-ALLOC-FILE-STATUS              
000670         MOVE 16 TO RETURN-CODE                                           
000680         STOP RUN                                                         
000690     END-IF.                                                              
000700     ADD 1 TO W-ORDERS-ALLOCATED-COUNT.                                   
000710     ADD WORK-ALLOC-DISCOUNT-VALUE TO W-DISCOUNT-GRAND-TOTAL.             
