000100*----------------------------------------------------------------         
000110* PLOPTION.CBL                                                            
000120* Payment-option candidate-building and ranking paragraphs.               
000130* Called once per unallocated order by 3000-PASS2-REMAINING-ORDERS        
000140* in PAYMENT-OPTIMIZER, after WORK-ORDER-IDX has been set to the          
000150* order's W-ORDER-TABLE row and W-OPTION-COUNT reset to zero for          
000160* that order.                                                             
000170*----------------------------------------------------------------         
000180* CHANGE LOG                                                              
000190* DATE       BY   TKT      DESCRIPTION                                    
000200* ---------- ---- -------- ------------------------------------           
000210* 1990-04-03 LFC  AP-0071  ORIGINAL VENDOR-MAINTENANCE SCREEN             
000220*                          EDIT AND DISPLAY PARAGRAPHS.                   
000230* 1994-07-14 RTM  AP-0091  REBUILT AS THE PASS-2 CANDIDATE                
000240*                          BUILDER AND RANKING PARAGRAPHS FOR THE         
000250*                          PAYMENT OPTIMIZER RUN (R2, R3).                
000260* 1994-11-02 RTM  AP-0095  FIXED 3200 TO SKIP THE POINTS METHOD           
000270*                          WHEN WALKING THE CARD LIST -- WAS              
000280*                          BUILDING A BOGUS POINTS+POINTS OPTION.         
000290* 2000-11-14 DPK  AP-0121  Y2K REVIEW OF THESE PARAGRAPHS -- NO           
000300*                          DATE ARITHMETIC HERE EITHER, NO                
000310*                          CHANGE REQUIRED.                               
000320*----------------------------------------------------------------         
000330 3100-BUILD-OPTION-2A.                                                    
000340*    R2 pass 2a -- full points.  Eligible only if the points              
000350*    method's available balance covers the whole order value.             
000360     MOVE W-POINTS-METHOD-INDEX TO WORK-METHOD-IDX.                       
000370     MOVE W-ORDER-VALUE (WORK-ORDER-IDX) TO WORK-COVER-AMOUNT.            
000380     PERFORM 4200-CAN-FULLY-COVER.                                        
000390     IF WORK-CAN-COVER = "Y"                                              
000400         MOVE W-ORDER-VALUE (WORK-ORDER-IDX) TO WORK-DISC-AMOUNT          
000410         MOVE W-METHOD-DISCOUNT-PCT (WORK-METHOD-IDX)                     
000420             TO WORK-DISC-PCT                                             
000430         PERFORM 4000-COMPUTE-DISCOUNT                                    
000440         ADD 1 TO W-OPTION-COUNT                                          
000450         MOVE W-OPTION-COUNT TO WORK-NEW-OPTION-IDX                       
000460         MOVE "1" TO W-OPT-KIND (WORK-NEW-OPTION-IDX)                     
000470         MOVE WORK-METHOD-IDX                                             
000480             TO W-OPT-PRIMARY-METHOD-IDX (WORK-NEW-OPTION-IDX)            
000490         COMPUTE W-OPT-PRIMARY-AMOUNT (WORK-NEW-OPTION-IDX) =             
000500                 W-ORDER-VALUE (WORK-ORDER-IDX) - WORK-DISC-RESULT        
000510         MOVE "N" TO W-OPT-HAS-SECONDARY (WORK-NEW-OPTION-IDX)            
000520         MOVE ZERO                                                        
000530             TO W-OPT-SECONDARY-METHOD-IDX (WORK-NEW-OPTION-IDX)          
000540         MOVE ZERO TO W-OPT-SECONDARY-AMOUNT (WORK-NEW-OPTION-IDX)        
000550         MOVE WORK-DISC-RESULT                                            
000560             TO W-OPT-DISCOUNT-VALUE (WORK-NEW-OPTION-IDX)                
000570     END-IF.                                                              
000580*----------------------------------------------------------------         
000590 3200-BUILD-OPTION-2B.                                                    
000600*    R2 pass 2b -- points + card blended 10%.  First check the            
000610*    points method has any available balance at all and that the          
000620*    balance meets the 10% minimum; if not, no 2b option can ever         
000630*    be built for this order, for any card, so skip the loop.             
000640     MOVE W-POINTS-METHOD-INDEX TO WORK-METHOD-IDX.                       
000650     PERFORM 4100-AVAILABLE-BALANCE.                                      
000660     COMPUTE WORK-TEN-PCT-MINIMUM =                                       
000670             W-ORDER-VALUE (WORK-ORDER-IDX) * 10 / 100.                   
000680     IF WORK-AVAILABLE-BALANCE > ZERO                                     
000690         AND WORK-AVAILABLE-BALANCE NOT LESS THAN                         
000700                 WORK-TEN-PCT-MINIMUM                                     
000710         PERFORM 3210-BUILD-2B-FOR-ONE-CARD                               
000720             VARYING WORK-CARD-IDX FROM 1 BY 1                            
000730             UNTIL WORK-CARD-IDX > W-METHOD-COUNT                         
000740     END-IF.                                                              
000750*----------------------------------------------------------------         
000760 3210-BUILD-2B-FOR-ONE-CARD.                                              
000770*    One trip of the 3200 loop, for the card at WORK-CARD-IDX.            
000780*    The points method itself is not a card -- skip its own row.          
000790     IF WORK-CARD-IDX NOT = W-POINTS-METHOD-INDEX                         
000800         MOVE W-POINTS-METHOD-INDEX TO WORK-METHOD-IDX                    
000810         PERFORM 4100-AVAILABLE-BALANCE                                   
000820         COMPUTE WORK-TEN-PCT-DISCOUNT ROUNDED =                          
000830                 W-ORDER-VALUE (WORK-ORDER-IDX) * 10 / 100                
000840         IF WORK-AVAILABLE-BALANCE NOT LESS THAN                          
000850                 W-ORDER-VALUE (WORK-ORDER-IDX)                           
000860             MOVE W-ORDER-VALUE (WORK-ORDER-IDX)                          
000870                 TO WORK-POINTS-USED                                      
000880         ELSE                                                             
000890             MOVE WORK-AVAILABLE-BALANCE TO WORK-POINTS-USED              
000900         END-IF                                                           
000910         COMPUTE WORK-REMAINING-AMOUNT =                                  
000920                 W-ORDER-VALUE (WORK-ORDER-IDX)                           
000930               - WORK-TEN-PCT-DISCOUNT - WORK-POINTS-USED                 
000940         IF WORK-REMAINING-AMOUNT > ZERO                                  
000950             MOVE WORK-CARD-IDX TO WORK-METHOD-IDX                        
000960             MOVE WORK-REMAINING-AMOUNT TO WORK-COVER-AMOUNT              
000970             PERFORM 4200-CAN-FULLY-COVER                                 
000980             IF WORK-CAN-COVER = "Y"                                      
000990                 ADD 1 TO W-OPTION-COUNT                                  
001000                 MOVE W-OPTION-COUNT TO WORK-NEW-OPTION-IDX               
001010                 MOVE "2" TO W-OPT-KIND (WORK-NEW-OPTION-IDX)             
001020                 MOVE W-POINTS-METHOD-INDEX                               
001030                     TO W-OPT-PRIMARY-METHOD-IDX                          
001040                        (WORK-NEW-OPTION-IDX)                             
001050                 MOVE WORK-POINTS-USED                                    
001060                     TO W-OPT-PRIMARY-AMOUNT (WORK-NEW-OPTION-IDX)        
001070                 MOVE "Y"                                                 
001080                     TO W-OPT-HAS-SECONDARY (WORK-NEW-OPTION-IDX)         
001090                 MOVE WORK-CARD-IDX                                       
001100                     TO W-OPT-SECONDARY-METHOD-IDX                        
001110                        (WORK-NEW-OPTION-IDX)                             
001120                 MOVE WORK-REMAINING-AMOUNT                               
001130                     TO W-OPT-SECONDARY-AMOUNT                            
001140                        (WORK-NEW-OPTION-IDX)                             
001150                 MOVE WORK-TEN-PCT-DISCOUNT                               
001160                     TO W-OPT-DISCOUNT-VALUE (WORK-NEW-OPTION-IDX)        
001170             END-IF                                                       
001180         END-IF                                                           
001190     END-IF.                                                              
001200*----------------------------------------------------------------         
001210 3300-BUILD-OPTION-2C.                                                    
001220*    R2 pass 2c -- full card, no discount.  Walk every card               
001230*    method (skipping the points row) and build a zero-discount           
001240*    option for every one that fully covers the order value.              
001250     PERFORM 3310-BUILD-2C-FOR-ONE-CARD                                   
001260         VARYING WORK-CARD-IDX FROM 1 BY 1                                
001270         UNTIL WORK-CARD-IDX > W-METHOD-COUNT.                            
001280*----------------------------------------------------------------         
001290 3310-BUILD-2C-FOR-ONE-CARD.                                              
001300     IF WORK-CARD-IDX NOT = W-POINTS-METHOD-INDEX                         
001310         MOVE WORK-CARD-IDX TO WORK-METHOD-IDX                            
001320         MOVE W-ORDER-VALUE (WORK-ORDER-IDX) TO WORK-COVER-AMOUNT         
001330         PERFORM 4200-CAN-FULLY-COVER                                     
001340         IF WORK-CAN-COVER = "Y"                                          
001350             ADD 1 TO W-OPTION-COUNT                                      
001360             MOVE W-OPTION-COUNT TO WORK-NEW-OPTION-IDX                   
001370             MOVE "3" TO W-OPT-KIND (WORK-NEW-OPTION-IDX)                 
001380             MOVE WORK-CARD-IDX                                           
001390                 TO W-OPT-PRIMARY-METHOD-IDX (WORK-NEW-OPTION-IDX)        
001400             MOVE W-ORDER-VALUE (WORK-ORDER-IDX)                          
001410                 TO W-OPT-PRIMARY-AMOUNT (WORK-NEW-OPTION-IDX)            
001420             MOVE "N" TO W-OPT-HAS-SECONDARY (WORK-NEW-OPTION-IDX)        
001430             MOVE ZERO                                                    
001440                 TO W-OPT-SECONDARY-METHOD-IDX                            
001450                    (WORK-NEW-OPTION-IDX)                                 
001460             MOVE ZERO                                                    
001470                 TO W-OPT-SECONDARY-AMOUNT (WORK-NEW-OPTION-IDX)          
001480             MOVE ZERO                                                    
001490                 TO W-OPT-DISCOUNT-VALUE (WORK-NEW-OPTION-IDX)            
001500         END-IF                                                           
001510     END-IF.                                                              
001520*----------------------------------------------------------------         
001530 3400-RANK-OPTIONS.                                                       
001540*    R3 -- bog-standard bubble sort of W-OPTION-TABLE rows 1 thru         
001550*    W-OPTION-COUNT, best candidate bubbling up to row 1.  No             
001560*    SORT verb here -- the table is tiny (at most a few dozen             
001570*    rows) and this shop has always hand-coded small in-storage           
001580*    sorts this way rather than spin up a SORT for them.                  
001590     IF W-OPTION-COUNT > 1                                                
001600         PERFORM 3410-BUBBLE-PASS                                         
001610             VARYING WORK-BUBBLE-LIMIT FROM W-OPTION-COUNT BY -1          
001620             UNTIL WORK-BUBBLE-LIMIT < 2                                  
001630     END-IF.                                                              
001640*----------------------------------------------------------------         
001650 3410-BUBBLE-PASS.                                                        
001660     PERFORM 3420-COMPARE-ADJACENT                                        
001670         VARYING WORK-BUBBLE-IDX FROM 1 BY 1                              
001680         UNTIL WORK-BUBBLE-IDX > WORK-BUBBLE-LIMIT - 1.                   
001690*----------------------------------------------------------------         
001700 3420-COMPARE-ADJACENT.                                                   
001710*    Compare rows WORK-BUBBLE-IDX and WORK-BUBBLE-IDX + 1; swap if        
001720*    the second-named row should rank ahead of the first (R3              
001730*    1-2-3).                                                              
001740     MOVE "N" TO WORK-SWAP-NEEDED.                                        
001750     IF W-OPT-DISCOUNT-VALUE (WORK-BUBBLE-IDX + 1) >                      
001760             W-OPT-DISCOUNT-VALUE (WORK-BUBBLE-IDX)                       
001770         MOVE "Y" TO WORK-SWAP-NEEDED                                     
001780     ELSE                                                                 
001790         IF W-OPT-DISCOUNT-VALUE (WORK-BUBBLE-IDX + 1) =                  
001800                 W-OPT-DISCOUNT-VALUE (WORK-BUBBLE-IDX)                   
001810             PERFORM 3430-CHECK-POINTS-PREFERENCE                         
001820         END-IF                                                           
001830     END-IF.                                                              
001840     IF WORK-SWAP-NEEDED = "Y"                                            
001850         PERFORM 3440-SWAP-OPTIONS                                        
001860     END-IF.                                                              
001870*----------------------------------------------------------------         
001880 3430-CHECK-POINTS-PREFERENCE.                                            
001890*    Discount tie between WORK-BUBBLE-IDX and WORK-BUBBLE-IDX + 1.        
001900*    Points-primary beats card-primary; if both agree, the                
001910*    larger primary amount wins (R3 rules 2-3).                           
001920     IF W-OPT-PRIMARY-METHOD-IDX (WORK-BUBBLE-IDX + 1) =                  
001930             W-POINTS-METHOD-INDEX                                        
001940         IF W-OPT-PRIMARY-METHOD-IDX (WORK-BUBBLE-IDX) =                  
001950                 W-POINTS-METHOD-INDEX                                    
001960             IF W-OPT-PRIMARY-AMOUNT (WORK-BUBBLE-IDX + 1) >              
001970                     W-OPT-PRIMARY-AMOUNT (WORK-BUBBLE-IDX)               
001980                 MOVE "Y" TO WORK-SWAP-NEEDED                             
001990             END-IF                                                       
002000         ELSE                                                             
002010             MOVE "Y" TO WORK-SWAP-NEEDED                                 
002020         END-IF                                                           
002030     ELSE                                                                 
002040         IF W-OPT-PRIMARY-METHOD-IDX (WORK-BUBBLE-IDX) NOT =              
002050                 W-POINTS-METHOD-INDEX                                    
002060             IF W-OPT-PRIMARY-AMOUNT (WORK-BUBBLE-IDX + 1) >              
002070                     W-OPT-PRIMARY-AMOUNT (WORK-BUBBLE-IDX)               
002080                 MOVE "Y" TO WORK-SWAP-NEEDED                             
002090             END-IF                                                       
002100         END-IF                                                           
002110     END-IF.                                                              
002120*----------------------------------------------------------------         
002130 3440-SWAP-OPTIONS.                                                       
002140     MOVE W-OPTION-TABLE (WORK-BUBBLE-IDX) TO WORK-OPTION-TEMP.           
002150     MOVE W-OPTION-TABLE (WORK-BUBBLE-IDX + 1)                            
002160         TO W-OPTION-TABLE (WORK-BUBBLE-IDX).                             
002170     MOVE WORK-OPTION-TEMP                                                
002180         TO W-OPTION-TABLE (WORK-BUBBLE-IDX + 1).                         
