000100*----------------------------------------------------------------         
000110* PAYMENT-OPTIMIZER                                                       
000120* Two-pass batch payment-method optimizer for the order file fed          
000130* over from Marketing.  Pass 1 grants every order the biggest             
000140* promo-card discount it can get in full; pass 2 mops up whatever         
000150* pass 1 left unallocated with points, a points+card blend, or a          
000160* plain card charge, best option first (BUSINESS RULES R1-R7).            
000170* Replaces the old interactive AP menu run for this one file pair         
000180* -- there is no operator interaction below, load the two input           
000190* files and go.                                                           
000200*----------------------------------------------------------------         
000210* CHANGE LOG                                                              
000220* DATE       BY   TKT      DESCRIPTION                                    
000230* ---------- ---- -------- ------------------------------------           
000240* 1994-06-30 RTM  AP-0088  ORIGINAL PROGRAM.  REPLACES THE OLD            
000250*                          INTERACTIVE AP MENU WITH A ONE-PASS            
000260*                          BATCH RUN FOR THE NEW PROMO-DISCOUNT           
000270*                          ORDER FILE FROM MARKETING.                     
000280* 1994-07-05 RTM  AP-0089  ADDED ALLOCATIONS-FILE OUTPUT AND THE          
000290*                          8100-WRITE-ALLOCATION PARAGRAPH.               
000300* 1994-07-06 RTM  AP-0089  WIRED PLALLOC.CBL INTO PASS 1 AND              
000310*                          PASS 2.                                        
000320* 1994-07-12 RTM  AP-0090  ADDED PLMETHOD.CBL HELPER PARAGRAPHS           
000330*                          FOR AVAILABLE-BALANCE / FULL-COVERAGE          
000340*                          CHECKS.                                        
000350* 1994-07-14 RTM  AP-0091  ADDED PLOPTION.CBL PASS-2 CANDIDATE            
000360*                          BUILDER AND RANKING PARAGRAPHS.                
000370* 1994-08-02 RTM  AP-0092  ADDED 4400-ROLLBACK-USED-AMOUNT TO             
000380*                          PLMETHOD.CBL PER THE METHOD CONTRACT.          
000390* 1994-11-02 RTM  AP-0095  FIXED PASS-2B TO SKIP THE POINTS               
000400*                          METHOD WHEN WALKING THE CARD LIST.             
000410* 1994-11-09 RTM  AP-0096  8100-WRITE-ALLOCATION NOW ROLLS THE            
000420*                          TRAILER COUNTS AND DISCOUNT TOTAL.             
000430* 1995-02-09 RTM  AP-0097  RAISED THE METHOD TABLE MAX TO 1000            
000440*                          ROWS -- OPS ASKED FOR MORE HEADROOM.           
000450* 1996-03-14 RTM  AP-0104  ADDED -X REDEFINES ON ORDERS AND               
000460*                          PAYMENT-METHODS NUMERIC FIELDS SO BAD          
000470*                          FEEDS ABEND CLEANLY INSTEAD OF LOOPING         
000480*                          COLD ON A COMPUTE.                             
000490* 1997-06-20 DPK  AP-0112  ADDED PYOPT-Ixx/PYOPT-Exx MESSAGE              
000500*                          PREFIXES SO OPERATIONS CAN GREP THE            
000510*                          RUN LOG BY SEVERITY.                           
000520* 1998-10-02 RTM  AP-0121  Y2K REVIEW OF THIS PROGRAM AND EVERY           
000530*                          COPYBOOK IT PULLS IN -- NO DATE FIELDS         
000540*                          ANYWHERE IN THIS SYSTEM, NO CHANGE             
000550*                          REQUIRED, SIGNED OFF FOR THE 1999              
000560*                          CERTIFICATION BINDER.                          
000570* 1999-04-08 DPK  AP-0126  ADDED THE UPSI-0 TEST-RUN SWITCH SO            
000580*                          OPS CAN FLAG A JCL OVERRIDE RUN ON             
000590*                          SYSOUT WITHOUT A CODE CHANGE.                  
000600* 2001-02-06 DPK  AP-0132  ADDED THE DISCOUNT-VALUE NOTE TO               
000610*                          FDALLOC.CBL AFTER AN OPS QUESTION              
000620*                          ON WHY SOME 2B-ROW DISCOUNTS LOOKED            
000630*                          LOW ON THE ALLOCATIONS FILE -- NO              
000640*                          LOGIC CHANGE IN THIS PROGRAM.                  
000650* 2001-05-14 DPK  AP-0135  PULLED THE DISCOUNT-FORMULA SCRATCH            
000660*                          FIELDS OUT OF WORK-CALC-AREA TO THEIR          
000670*                          OWN 77-LEVELS -- SINGLE-PURPOSE WORK           
000680*                          FIELDS BELONG STANDALONE, NOT BURIED           
000690*                          IN THE PARAMETER GROUP.                        
000700*----------------------------------------------------------------         
000710 IDENTIFICATION DIVISION.                                                 
000720 PROGRAM-ID.    PAYMENT-OPTIMIZER.                                        
000730 AUTHOR.        R T MILLER.                                               
000740 INSTALLATION.  ACCOUNTS PAYABLE - EDP.                                   
000750 DATE-WRITTEN.  1994-06-30.                                               
000760 DATE-COMPILED.                                                           
000770 SECURITY.      NONE.                                                     
000780 ENVIRONMENT DIVISION.                                                    
000790 CONFIGURATION SECTION.                                                   
000800 SPECIAL-NAMES.                                                           
000810     C01 IS TOP-OF-FORM                                                   
000820     CLASS YES-NO-FLAG IS "Y" "N"                                         
000830     UPSI-0 ON STATUS IS W-TEST-RUN-REQUESTED                             
000840            OFF STATUS IS W-NORMAL-RUN.                                   
000850 INPUT-OUTPUT SECTION.                                                    
000860 FILE-CONTROL.                                                            
000870                                                                          
000880     COPY "SLORDER.CBL".                                                  
000890     COPY "SLMETHOD.CBL".                                                 
000900     COPY "SLALLOC.CBL".                                                  
000910                                                                          
000920     SELECT CAND1-SORT-FILE ASSIGN TO SORTWK1.                            
000930                                                                          
000940 DATA DIVISION.                                                           
000950 FILE SECTION.                                                            
000960                                                                          
000970     COPY "FDORDER.CBL".                                                  
000980     COPY "FDMETHOD.CBL".                                                 
000990     COPY "FDALLOC.CBL".                                                  
001000                                                                          
001010     SD  CAND1-SORT-FILE.                                                 
001020     01  CAND1-SORT-RECORD.                                               
001030         05  CAND1-DISCOUNT-VALUE      PIC 9(9)V99.                       
001040         05  CAND1-ORDER-IDX           PIC 9(4) COMP.                     
001050         05  CAND1-CARD-IDX            PIC 9(4) COMP.                     
001060         05  CAND1-CHARGE-AMOUNT       PIC 9(9)V99.                       
001070         05  FILLER                    PIC X(08).                         
001080                                                                          
001090 WORKING-STORAGE SECTION.                                                 
001100                                                                          
001110     COPY "wsmethod.cbl".                                                 
001120     COPY "wsoption.cbl".                                                 
001130                                                                          
001140*    Working table of ORDER records, input order preserved end to         
001150*    end -- pass 2 walks it in original input order per BATCH FLOW        
001160*    step 3.                                                              
001170     01  W-ORDER-AREA.                                                    
001180         05  W-ORDER-COUNT           PIC 9(4) COMP VALUE ZERO.            
001190         05  W-ORDER-MAX-ENTRIES     PIC 9(4) COMP VALUE 2000.            
001200         05  FILLER                   PIC X(04).                          
001210         05  W-ORDER-TABLE OCCURS 2000 TIMES.                             
001220             10  W-ORDER-ID              PIC X(20).                       
001230             10  W-ORDER-VALUE           PIC 9(9)V99.                     
001240             10  W-ORDER-PROMO-COUNT     PIC 9(03).                       
001250             10  W-ORDER-PROMO-CODE OCCURS 20 TIMES                       
001260                                      PIC X(20).                          
001270             10  W-ORDER-ALLOCATED       PIC X(01) VALUE "N".             
001280                 88  W-ORDER-IS-ALLOCATED     VALUE "Y".                  
001290                 88  W-ORDER-NOT-ALLOCATED    VALUE "N".                  
001300             10  FILLER                   PIC X(06).                      
001310                                                                          
001320     01  W-FILE-STATUS-AREA.                                              
001330         05  W-ORDERS-FILE-STATUS    PIC X(02) VALUE "00".                
001340         05  W-METHODS-FILE-STATUS   PIC X(02) VALUE "00".                
001350         05  W-ALLOC-FILE-STATUS     PIC X(02) VALUE "00".                
001360         05  FILLER                   PIC X(02).                          
001370                                                                          
001380     01  W-SWITCH-AREA.                                                   
001390         05  W-ORDERS-EOF-SWITCH     PIC X(01) VALUE "N".                 
001400             88  W-ORDERS-EOF             VALUE "Y".                      
001410             88  W-ORDERS-NOT-EOF         VALUE "N".                      
001420         05  W-METHODS-EOF-SWITCH    PIC X(01) VALUE "N".                 
001430             88  W-METHODS-EOF            VALUE "Y".                      
001440             88  W-METHODS-NOT-EOF        VALUE "N".                      
001450         05  W-CAND1-EOF-SWITCH      PIC X(01) VALUE "N".                 
001460             88  W-CAND1-EOF              VALUE "Y".                      
001470             88  W-CAND1-NOT-EOF          VALUE "N".                      
001480         05  FILLER                   PIC X(01).                          
001490                                                                          
001500*    Trailer totals (REPORTS) -- a reasonable operational summary         
001510*    per the design note, not part of the reference file layout.          
001520     01  W-TRAILER-COUNTERS.                                              
001530         05  W-ORDERS-READ-COUNT      PIC 9(9) COMP VALUE ZERO.           
001540         05  W-ORDERS-ALLOCATED-COUNT PIC 9(9) COMP VALUE ZERO.           
001550         05  W-ORDERS-DROPPED-COUNT   PIC 9(9) COMP VALUE ZERO.           
001560         05  W-DISCOUNT-GRAND-TOTAL   PIC 9(9)V99 VALUE ZERO.             
001570         05  FILLER                    PIC X(04).                         
001580                                                                          
001590*    Shared calculation/parameter area -- PLMETHOD.CBL, PLOPTION.         
001600*    CBL and PLALLOC.CBL all pass their small argument sets to            
001610*    each other through this group, the way this shop has always          
001620*    passed parameters between COPY'd paragraphs (COBOL has no            
001630*    argument list on PERFORM).                                           
001640     01  WORK-CALC-AREA.                                                  
001650         05  WORK-METHOD-IDX             PIC 9(4) COMP.                   
001660         05  WORK-ORDER-IDX              PIC 9(4) COMP.                   
001670         05  WORK-CARD-IDX               PIC 9(4) COMP.                   
001680         05  WORK-NEW-OPTION-IDX         PIC 9(4) COMP.                   
001690         05  WORK-BUBBLE-IDX             PIC 9(4) COMP.                   
001700         05  WORK-BUBBLE-LIMIT           PIC 9(4) COMP.                   
001710         05  WORK-PROMO-IDX              PIC 9(4) COMP.                   
001720         05  WORK-AVAILABLE-BALANCE      PIC 9(9)V99.                     
001730         05  WORK-COVER-AMOUNT           PIC 9(9)V99.                     
001740         05  WORK-ADD-AMOUNT             PIC 9(9)V99.                     
001750         05  WORK-ROLLBACK-AMOUNT        PIC 9(9)V99.                     
001760         05  WORK-CAN-COVER              PIC X(01).                       
001770             88  WORK-COVER-YES              VALUE "Y".                   
001780             88  WORK-COVER-NO               VALUE "N".                   
001790         05  WORK-PROMO-MATCH            PIC X(01).                       
001800             88  WORK-PROMO-FOUND            VALUE "Y".                   
001810             88  WORK-PROMO-NOT-FOUND        VALUE "N".                   
001820         05  WORK-TEN-PCT-DISCOUNT       PIC 9(9)V99.                     
001830         05  WORK-TEN-PCT-MINIMUM        PIC 9(9)V9999.                   
001840         05  WORK-POINTS-USED            PIC 9(9)V99.                     
001850         05  WORK-REMAINING-AMOUNT       PIC 9(9)V99.                     
001860         05  WORK-SWAP-NEEDED            PIC X(01).                       
001870         05  WORK-ALLOC-ORDER-IDX            PIC 9(4) COMP.               
001880         05  WORK-ALLOC-PRIMARY-METHOD-IDX   PIC 9(4) COMP.               
001890         05  WORK-ALLOC-PRIMARY-AMOUNT       PIC 9(9)V99.                 
001900         05  WORK-ALLOC-DISCOUNT-VALUE       PIC 9(9)V99.                 
001910         05  WORK-ALLOC-HAS-SECONDARY        PIC X(01).                   
001920         05  WORK-ALLOC-SECONDARY-METHOD-IDX PIC 9(4) COMP.               
001930         05  WORK-ALLOC-SECONDARY-AMOUNT     PIC 9(9)V99.                 
001940         05  FILLER                        PIC X(06).                     
001950                                                                          
001960*    Single-purpose discount-formula (R1) scratch fields -- kept          
001970*    as standalone 77-levels the way this shop always has, not            
001980*    folded into the WORK-CALC-AREA group above.                          
001990 77  WORK-DISC-AMOUNT            PIC 9(9)V99.                             
002000 77  WORK-DISC-PCT               PIC 9(03).                               
002010 77  WORK-DISC-RESULT            PIC 9(9)V99.                             
002020*----------------------------------------------------------------         
002030 PROCEDURE DIVISION.                                                      
002040                                                                          
002050 0000-MAIN-LOGIC.                                                         
002060     OPEN INPUT ORDERS-FILE.                                              
002070     OPEN INPUT PAYMENT-METHODS-FILE.                                     
002080     OPEN OUTPUT ALLOCATIONS-FILE.                                        
002090     IF W-TEST-RUN-REQUESTED                                              
002100         DISPLAY "PYOPT-I01 TEST-RUN SWITCH IS ON (UPSI-0)"               
002110     END-IF.                                                              
002120     PERFORM 1000-LOAD-ORDERS THRU 1000-EXIT.                             
002130     PERFORM 1100-LOAD-METHODS THRU 1100-EXIT.                            
002140     PERFORM 1200-FIND-POINTS-METHOD THRU 1200-EXIT.                      
002150     PERFORM 1300-ECHO-INPUT THRU 1300-EXIT.                              
002160     PERFORM 2000-PASS1-BUILD-CANDIDATES THRU 2000-EXIT.                  
002170     PERFORM 3000-PASS2-REMAINING-ORDERS THRU 3000-EXIT.                  
002180     PERFORM 8900-PRINT-TRAILER-TOTALS THRU 8900-EXIT.                    
002190     CLOSE ORDERS-FILE.                                                   
002200     CLOSE PAYMENT-METHODS-FILE.                                          
002210     CLOSE ALLOCATIONS-FILE.                                              
002220     STOP RUN.                                                            
002230*----------------------------------------------------------------         
002240 1000-LOAD-ORDERS.                                                        
002250*    BATCH FLOW step 1 -- load every ORDER into W-ORDER-TABLE in          
002260*    the order the records appear on the file (pass 2's output            
002270*    order depends on this being preserved exactly).                      
002280     MOVE ZERO TO W-ORDER-COUNT.                                          
002290     PERFORM 1010-READ-ORDER.                                             
002300     PERFORM 1020-STORE-ORDER                                             
002310         UNTIL W-ORDERS-EOF.                                              
002320     GO TO 1000-EXIT.                                                     
002330 1010-READ-ORDER.                                                         
002340     READ ORDERS-FILE                                                     
002350         AT END SET W-ORDERS-EOF TO TRUE                                  
002360     END-READ.                                                            
002370 1020-STORE-ORDER.                                                        
002380     ADD 1 TO W-ORDER-COUNT.                                              
002390     ADD 1 TO W-ORDERS-READ-COUNT.                                        
002400     MOVE ORD-ORDER-ID TO W-ORDER-ID (W-ORDER-COUNT).                     
002410     IF ORD-ORDER-VALUE-X IS NOT NUMERIC                                  
002420         DISPLAY "PYOPT-E01 BAD ORDER VALUE ON " ORD-ORDER-ID             
002430         MOVE 16 TO RETURN-CODE                                           
002440         STOP RUN                                                         
002450     END-IF.                                                              
002460     MOVE ORD-ORDER-VALUE TO W-ORDER-VALUE (W-ORDER-COUNT).               
002470     IF ORD-PROMO-COUNT-X IS NOT NUMERIC                                  
002480         DISPLAY "PYOPT-E02 BAD PROMO COUNT ON " ORD-ORDER-ID             
002490         MOVE 16 TO RETURN-CODE                                           
002500         STOP RUN                                                         
002510     END-IF.                                                              
002520     MOVE ORD-PROMO-COUNT                                                 
002530         TO W-ORDER-PROMO-COUNT (W-ORDER-COUNT).                          
002540     PERFORM 1030-COPY-ONE-PROMO-CODE                                     
002550         VARYING WORK-PROMO-IDX FROM 1 BY 1                               
002560         UNTIL WORK-PROMO-IDX > 20.                                       
002570     MOVE "N" TO W-ORDER-ALLOCATED (W-ORDER-COUNT).                       
002580     PERFORM 1010-READ-ORDER.                                             
002590 1030-COPY-ONE-PROMO-CODE.                                                
002600     MOVE ORD-PROMO-CODE (WORK-PROMO-IDX)                                 
002610         TO W-ORDER-PROMO-CODE (W-ORDER-COUNT, WORK-PROMO-IDX).           
002620 1000-EXIT.                                                               
002630     EXIT.                                                                
002640*----------------------------------------------------------------         
002650 1100-LOAD-METHODS.                                                       
002660*    Load every PAYMENT-METHOD into W-METHOD-TABLE.                       
002670*    W-METHOD-USED starts every row at zero -- it is never on             
002680*    the input file (RECORD LAYOUTS/PAYMENT-METHOD).                      
002690     MOVE ZERO TO W-METHOD-COUNT.                                         
002700     PERFORM 1110-READ-METHOD.                                            
002710     PERFORM 1120-STORE-METHOD                                            
002720         UNTIL W-METHODS-EOF.                                             
002730     GO TO 1100-EXIT.                                                     
002740 1110-READ-METHOD.                                                        
002750     READ PAYMENT-METHODS-FILE                                            
002760         AT END SET W-METHODS-EOF TO TRUE                                 
002770     END-READ.                                                            
002780 1120-STORE-METHOD.                                                       
002790     ADD 1 TO W-METHOD-COUNT.                                             
002800     MOVE MTH-METHOD-ID TO W-METHOD-ID (W-METHOD-COUNT).                  
002810     IF MTH-DISCOUNT-PCT-X IS NOT NUMERIC                                 
002820         DISPLAY "PYOPT-E03 BAD DISCOUNT PCT ON " MTH-METHOD-ID           
002830         MOVE 16 TO RETURN-CODE                                           
002840         STOP RUN                                                         
002850     END-IF.                                                              
002860     MOVE MTH-DISCOUNT-PCT                                                
002870         TO W-METHOD-DISCOUNT-PCT (W-METHOD-COUNT).                       
002880     IF MTH-METHOD-LIMIT-X IS NOT NUMERIC                                 
002890         DISPLAY "PYOPT-E04 BAD METHOD LIMIT ON " MTH-METHOD-ID           
002900         MOVE 16 TO RETURN-CODE                                           
002910         STOP RUN                                                         
002920     END-IF.                                                              
002930     MOVE MTH-METHOD-LIMIT                                                
002940         TO W-METHOD-LIMIT (W-METHOD-COUNT).                              
002950     MOVE ZERO TO W-METHOD-USED (W-METHOD-COUNT).                         
002960     PERFORM 1110-READ-METHOD.                                            
002970 1100-EXIT.                                                               
002980     EXIT.                                                                
002990*----------------------------------------------------------------         
003000 1200-FIND-POINTS-METHOD.                                                 
003010*    R5 -- exactly one PUNKTY record must exist to anchor pass 2;         
003020*    if none is found the run cannot proceed for any order.               
003030     MOVE ZERO TO W-POINTS-METHOD-INDEX.                                  
003040     PERFORM 1210-CHECK-ONE-METHOD                                        
003050         VARYING WORK-METHOD-IDX FROM 1 BY 1                              
003060         UNTIL WORK-METHOD-IDX > W-METHOD-COUNT.                          
003070     IF W-POINTS-METHOD-NOT-FOUND                                         
003080         GO TO 9900-ABEND-NO-POINTS-METHOD                                
003090     END-IF.                                                              
003100     GO TO 1200-EXIT.                                                     
003110 1210-CHECK-ONE-METHOD.                                                   
003120     IF W-METHOD-IS-POINTS (WORK-METHOD-IDX)                              
003130         MOVE WORK-METHOD-IDX TO W-POINTS-METHOD-INDEX                    
003140     END-IF.                                                              
003150 1200-EXIT.                                                               
003160     EXIT.                                                                
003170*----------------------------------------------------------------         
003180 1300-ECHO-INPUT.                                                         
003190*    REPORTS -- flat echo listing of parsed ORDER and PAYMENT-            
003200*    METHOD records, this shop's usual run-log echo of parsed             
003210*    input before the real processing starts.                             
003220     PERFORM 1310-ECHO-ONE-ORDER                                          
003230         VARYING WORK-ORDER-IDX FROM 1 BY 1                               
003240         UNTIL WORK-ORDER-IDX > W-ORDER-COUNT.                            
003250     PERFORM 1320-ECHO-ONE-METHOD                                         
003260         VARYING WORK-METHOD-IDX FROM 1 BY 1                              
003270         UNTIL WORK-METHOD-IDX > W-METHOD-COUNT.                          
003280     GO TO 1300-EXIT.                                                     
003290 1310-ECHO-ONE-ORDER.                                                     
003300     DISPLAY "ORDER  " W-ORDER-ID (WORK-ORDER-IDX)                        
003310             " VALUE " W-ORDER-VALUE (WORK-ORDER-IDX)                     
003320             " PROMOS " W-ORDER-PROMO-COUNT (WORK-ORDER-IDX).             
003330 1320-ECHO-ONE-METHOD.                                                    
003340     DISPLAY "METHOD " W-METHOD-ID (WORK-METHOD-IDX)                      
003350             " PCT " W-METHOD-DISCOUNT-PCT (WORK-METHOD-IDX)              
003360             " LIMIT " W-METHOD-LIMIT (WORK-METHOD-IDX).                  
003370 1300-EXIT.                                                               
003380     EXIT.                                                                
003390*----------------------------------------------------------------         
003400 2000-PASS1-BUILD-CANDIDATES.                                             
003410*    BATCH FLOW step 2 -- SORT every eligible (order, card) pair          
003420*    descending by discount amount, then walk the sorted list in          
003430*    2100-PASS1-ALLOCATE and post whichever candidates still hold         
003440*    once earlier, higher-discount candidates have run.                   
003450     SORT CAND1-SORT-FILE                                                 
003460         ON DESCENDING KEY CAND1-DISCOUNT-VALUE                           
003470         INPUT PROCEDURE 2010-PASS1-RELEASE-CANDIDATES                    
003480             THRU 2010-EXIT                                               
003490         OUTPUT PROCEDURE 2100-PASS1-ALLOCATE                             
003500             THRU 2100-EXIT.                                              
003510     GO TO 2000-EXIT.                                                     
003520 2000-EXIT.                                                               
003530     EXIT.                                                                
003540*----------------------------------------------------------------         
003550 2010-PASS1-RELEASE-CANDIDATES.                                           
003560     PERFORM 2020-RELEASE-FOR-ONE-ORDER                                   
003570         VARYING WORK-ORDER-IDX FROM 1 BY 1                               
003580         UNTIL WORK-ORDER-IDX > W-ORDER-COUNT.                            
003590     GO TO 2010-EXIT.                                                     
003600 2020-RELEASE-FOR-ONE-ORDER.                                              
003610     PERFORM 2030-RELEASE-FOR-ONE-CARD                                    
003620         VARYING WORK-CARD-IDX FROM 1 BY 1                                
003630         UNTIL WORK-CARD-IDX > W-METHOD-COUNT.                            
003640 2030-RELEASE-FOR-ONE-CARD.                                               
003650*    R2 pass 1 -- eligible only if the card is in the order's             
003660*    promo list AND the card can fully cover the order's full,            
003670*    pre-discount value.                                                  
003680     IF WORK-CARD-IDX NOT = W-POINTS-METHOD-INDEX                         
003690         MOVE "N" TO WORK-PROMO-MATCH                                     
003700         PERFORM 2040-SCAN-PROMO-LIST                                     
003710             VARYING WORK-PROMO-IDX FROM 1 BY 1                           
003720             UNTIL WORK-PROMO-IDX >                                       
003730                     W-ORDER-PROMO-COUNT (WORK-ORDER-IDX)                 
003740                 OR WORK-PROMO-FOUND                                      
003750         IF WORK-PROMO-FOUND                                              
003760             MOVE WORK-CARD-IDX TO WORK-METHOD-IDX                        
003770             MOVE W-ORDER-VALUE (WORK-ORDER-IDX)                          
003780                 TO WORK-COVER-AMOUNT                                     
003790             PERFORM 4200-CAN-FULLY-COVER                                 
003800             IF WORK-CAN-COVER = "Y"                                      
003810                 MOVE W-ORDER-VALUE (WORK-ORDER-IDX)                      
003820                     TO WORK-DISC-AMOUNT                                  
003830                 MOVE W-METHOD-DISCOUNT-PCT (WORK-CARD-IDX)               
003840                     TO WORK-DISC-PCT                                     
003850                 PERFORM 4000-COMPUTE-DISCOUNT                            
003860                 MOVE WORK-DISC-RESULT TO CAND1-DISCOUNT-VALUE            
003870                 MOVE WORK-ORDER-IDX TO CAND1-ORDER-IDX                   
003880                 MOVE WORK-CARD-IDX TO CAND1-CARD-IDX                     
003890                 COMPUTE CAND1-CHARGE-AMOUNT =                            
003900                         W-ORDER-VALUE (WORK-ORDER-IDX)                   
003910                       - WORK-DISC-RESULT                                 
003920                 RELEASE CAND1-SORT-RECORD                                
003930             END-IF                                                       
003940         END-IF                                                           
003950     END-IF.                                                              
003960 2040-SCAN-PROMO-LIST.                                                    
003970     IF W-ORDER-PROMO-CODE (WORK-ORDER-IDX, WORK-PROMO-IDX) =             
003980             W-METHOD-ID (WORK-CARD-IDX)                                  
003990         MOVE "Y" TO WORK-PROMO-MATCH                                     
004000     END-IF.                                                              
004010 2010-EXIT.                                                               
004020     EXIT.                                                                
004030*----------------------------------------------------------------         
004040 2100-PASS1-ALLOCATE.                                                     
004050     RETURN CAND1-SORT-FILE                                               
004060         AT END SET W-CAND1-EOF TO TRUE                                   
004070     END-RETURN.                                                          
004080     PERFORM 2110-ALLOCATE-ONE-CANDIDATE                                  
004090         UNTIL W-CAND1-EOF.                                               
004100     GO TO 2100-EXIT.                                                     
004110 2110-ALLOCATE-ONE-CANDIDATE.                                             
004120*    Re-check eligibility at output time -- an earlier, higher            
004130*    discount candidate for a different order may already have            
004140*    used up the card's balance (BATCH FLOW step 2).                      
004150     IF W-ORDER-NOT-ALLOCATED (CAND1-ORDER-IDX)                           
004160         MOVE CAND1-CARD-IDX TO WORK-METHOD-IDX                           
004170         MOVE W-ORDER-VALUE (CAND1-ORDER-IDX)                             
004180             TO WORK-COVER-AMOUNT                                         
004190         PERFORM 4200-CAN-FULLY-COVER                                     
004200         IF WORK-CAN-COVER = "Y"                                          
004210             MOVE CAND1-CHARGE-AMOUNT TO WORK-ADD-AMOUNT                  
004220             PERFORM 4300-ADD-USED-AMOUNT                                 
004230             MOVE "Y" TO W-ORDER-ALLOCATED (CAND1-ORDER-IDX)              
004240             MOVE CAND1-ORDER-IDX TO WORK-ALLOC-ORDER-IDX                 
004250             MOVE CAND1-CARD-IDX                                          
004260                 TO WORK-ALLOC-PRIMARY-METHOD-IDX                         
004270             MOVE CAND1-CHARGE-AMOUNT TO WORK-ALLOC-PRIMARY-AMOUNT        
004280             MOVE CAND1-DISCOUNT-VALUE                                    
004290                 TO WORK-ALLOC-DISCOUNT-VALUE                             
004300             MOVE "N" TO WORK-ALLOC-HAS-SECONDARY                         
004310             MOVE ZERO TO WORK-ALLOC-SECONDARY-METHOD-IDX                 
004320             MOVE ZERO TO WORK-ALLOC-SECONDARY-AMOUNT                     
004330             PERFORM 8100-WRITE-ALLOCATION                                
004340         END-IF                                                           
004350     END-IF.                                                              
004360     RETURN CAND1-SORT-FILE                                               
004370         AT END SET W-CAND1-EOF TO TRUE                                   
004380     END-RETURN.                                                          
004390 2100-EXIT.                                                               
004400     EXIT.                                                                
004410*----------------------------------------------------------------         
004420 3000-PASS2-REMAINING-ORDERS.                                             
004430*    BATCH FLOW step 3 -- for every order pass 1 left unallocated,        
004440*    in original input order, build the 2a/2b/2c candidates, rank         
004450*    them (R3) and post the winner.                                       
004460     PERFORM 3010-PROCESS-ONE-ORDER                                       
004470         VARYING WORK-ORDER-IDX FROM 1 BY 1                               
004480         UNTIL WORK-ORDER-IDX > W-ORDER-COUNT.                            
004490     GO TO 3000-EXIT.                                                     
004500 3010-PROCESS-ONE-ORDER.                                                  
004510     IF W-ORDER-NOT-ALLOCATED (WORK-ORDER-IDX)                            
004520         MOVE ZERO TO W-OPTION-COUNT                                      
004530         PERFORM 3100-BUILD-OPTION-2A                                     
004540         PERFORM 3200-BUILD-OPTION-2B                                     
004550         PERFORM 3300-BUILD-OPTION-2C                                     
004560         PERFORM 3400-RANK-OPTIONS                                        
004570         PERFORM 3500-POST-BEST-OPTION                                    
004580         IF W-ORDER-NOT-ALLOCATED (WORK-ORDER-IDX)                        
004590             ADD 1 TO W-ORDERS-DROPPED-COUNT                              
004600         END-IF                                                           
004610     END-IF.                                                              
004620 3000-EXIT.                                                               
004630     EXIT.                                                                
004640*----------------------------------------------------------------         
004650 8900-PRINT-TRAILER-TOTALS.                                               
004660*    Operational summary trailer (REPORTS) -- not required by the         
004670*    reference behavior but every figure here is already sitting          
004680*    in storage, so it costs nothing to print it.                         
004690     DISPLAY "PYOPT-T01 ORDERS READ......... "                            
004700             W-ORDERS-READ-COUNT.                                         
004710     DISPLAY "PYOPT-T02 ORDERS ALLOCATED.... "                            
004720             W-ORDERS-ALLOCATED-COUNT.                                    
004730     DISPLAY "PYOPT-T03 ORDERS DROPPED...... "                            
004740             W-ORDERS-DROPPED-COUNT.                                      
004750     DISPLAY "PYOPT-T04 TOTAL DISCOUNT...... "                            
004760             W-DISCOUNT-GRAND-TOTAL.                                      
004770     GO TO 8900-EXIT.                                                     
004780 8900-EXIT.                                                               
004790     EXIT.                                                                
004800*----------------------------------------------------------------         
004810 9900-ABEND-NO-POINTS-METHOD.                                             
004820*    R5 -- fatal configuration error.  No PUNKTY record on the            
004830*    PAYMENT-METHODS file means there is no points method to              
004840*    anchor pass 2 against; the run cannot proceed for any order.         
004850     DISPLAY "PYOPT-E99 NO PUNKTY METHOD RECORD -- RUN ABORTED".          
004860     MOVE 16 TO RETURN-CODE.                                              
004870     STOP RUN.                                                            
004880*----------------------------------------------------------------         
004890     COPY "PLMETHOD.CBL".                                                 
004900     COPY "PLOPTION.CBL".                                                 
004910     COPY "PLALLOC.CBL".                                                  
