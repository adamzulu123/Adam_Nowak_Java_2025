000100*----------------------------------------------------------------         
000110* SLMETHOD.CBL                                                            
000120* FILE-CONTROL entry for the PAYMENT-METHODS input file.                  
000130* Sequential, no key.  Read once at start of run, loaded whole            
000140* into W-METHOD-TABLE (see wsmethod.cbl) because the method set           
000150* is small (up to ~1000 rows), is re-sorted for pass 1 and is             
000160* re-read/mutated many times per order during pass 2.                     
000170*----------------------------------------------------------------         
000180* CHANGE LOG                                                              
000190* DATE       BY   TKT      DESCRIPTION                                    
000200* ---------- ---- -------- ------------------------------------           
000210* 1988-05-19 LFC  AP-0044  ORIGINAL SELECT FOR VENDOR FILE.               
000220* 1994-06-30 RTM  AP-0088  PAYMENT-METHOD FILE VARIANT.                   
000230* 2000-11-14 DPK  AP-0121  Y2K REVIEW -- NO DATE FIELDS ON                
000240*                          THIS FILE, NO CHANGE REQUIRED.                 
000250*----------------------------------------------------------------         
000260     SELECT PAYMENT-METHODS-FILE ASSIGN TO METHODIN                       
000270         ORGANIZATION IS SEQUENTIAL                                       
000280         ACCESS MODE IS SEQUENTIAL                                        
000290         FILE STATUS IS W-METHODS-FILE-STATUS.                            
