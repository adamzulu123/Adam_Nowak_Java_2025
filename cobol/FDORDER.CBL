000100*----------------------------------------------------------------         
000110* FDORDER.CBL                                                             
000120* Record layout for the ORDERS input file (RECORD LAYOUTS/ORDER).         
000130* One physical record per order.  PROMO-CODE is a fixed OCCURS            
000140* table -- twenty slots, the largest promo list Marketing has             
000150* ever sent us; PROMO-COUNT tells the Optimizer how many of the           
000160* 20 slots actually carry a method ID.                                    
000170*----------------------------------------------------------------         
000180* CHANGE LOG                                                              
000190* DATE       BY   TKT      DESCRIPTION                                    
000200* ---------- ---- -------- ------------------------------------           
000210* 1987-01-08 LFC  AP-0009  ORIGINAL CONTROL FILE LAYOUT.                  
000220* 1994-06-30 RTM  AP-0088  REBUILT AS ORDER-RECORD FOR THE                
000230*                          PAYMENT OPTIMIZER RUN.                         
000240* 1996-03-14 RTM  AP-0104  ADDED -X REDEFINES ON THE NUMERIC              
000250*                          FIELDS SO 1000-LOAD-ORDERS CAN TEST            
000260*                          NUMERIC CLASS BEFORE COMPUTE -- BAD            
000270*                          FEEDS WERE ABENDING THE RUN COLD.              
000280* 1998-10-02 RTM  AP-0121  Y2K REVIEW -- NO DATE FIELDS HERE,             
000290*                          NO CHANGE REQUIRED.                            
000300* 2000-11-14 DPK  AP-0130  CONFIRMED RECORD LENGTH AGAINST THE            
000310*                          REVISED MARKETING FEED LAYOUT -- NO            
000320*                          CHANGE REQUIRED.                               
000330*----------------------------------------------------------------         
000340 FD  ORDERS-FILE                                                          
000350     LABEL RECORDS ARE STANDARD                                           
000360     RECORD CONTAINS 440 CHARACTERS.                                      
000370                                                                          
000380 01  ORDER-RECORD.                                                        
000390     05  ORD-ORDER-ID              PIC X(20).                             
000400     05  ORD-ORDER-VALUE           PIC 9(9)V99.                           
000410     05  ORD-ORDER-VALUE-X REDEFINES ORD-ORDER-VALUE                      
000420                                   PIC X(11).                             
000430     05  ORD-PROMO-COUNT           PIC 9(03).                             
000440     05  ORD-PROMO-COUNT-X REDEFINES ORD-PROMO-COUNT                      
000450                                   PIC X(03).                             
000460     05  ORD-PROMO-CODE OCCURS 20 TIMES                                   
000470                                   PIC X(20).                             
000480     05  FILLER                    PIC X(06).                             
