000100*----------------------------------------------------------------         
000110* FDMETHOD.CBL                                                            
000120* Record layout for the PAYMENT-METHODS input file (RECORD                
000130* LAYOUTS/PAYMENT-METHOD).  METHOD-USED is NOT on this layout --          
000140* it starts every run at zero and lives only in W-METHOD-TABLE            
000150* (see wsmethod.cbl); it is never read from or written back to            
000160* this file.                                                              
000170*----------------------------------------------------------------         
000180* CHANGE LOG                                                              
000190* DATE       BY   TKT      DESCRIPTION                                    
000200* ---------- ---- -------- ------------------------------------           
000210* 1988-05-19 LFC  AP-0044  ORIGINAL VENDOR-NAME LOOKUP LAYOUT.            
000220* 1994-06-30 RTM  AP-0088  REBUILT AS METHOD-RECORD FOR THE               
000230*                          PAYMENT OPTIMIZER RUN.                         
000240* 1996-03-14 RTM  AP-0104  ADDED -X REDEFINES ON THE NUMERIC              
000250*                          FIELDS, SAME REASON AS FDORDER.CBL.            
000260* 2000-11-14 DPK  AP-0121  Y2K/CENTURY REVIEW OF THIS LAYOUT --           
000270*                          NO DATE FIELDS HERE, NO CHANGE                 
000280*                          REQUIRED.                                      
000290*----------------------------------------------------------------         
000300 FD  PAYMENT-METHODS-FILE                                                 
000310     LABEL RECORDS ARE STANDARD                                           
000320     RECORD CONTAINS 40 CHARACTERS.                                       
000330                                                                          
000340 01  METHOD-RECORD.                                                       
000350     05  MTH-METHOD-ID             PIC X(20).                             
000360     05  MTH-DISCOUNT-PCT          PIC 9(03).                             
000370     05  MTH-DISCOUNT-PCT-X REDEFINES MTH-DISCOUNT-PCT                    
000380                                   PIC X(03).                             
000390     05  MTH-METHOD-LIMIT          PIC 9(9)V99.                           
000400     05  MTH-METHOD-LIMIT-X REDEFINES MTH-METHOD-LIMIT                    
000410                                   PIC X(11).                             
000420     05  FILLER                    PIC X(06).                             
