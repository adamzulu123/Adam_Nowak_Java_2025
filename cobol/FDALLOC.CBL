000100*----------------------------------------------------------------         
000110* FDALLOC.CBL                                                             
000120* Record layout for the ALLOCATIONS output file (RECORD                   
000130* LAYOUTS/ALLOCATION).  One record per payable order; unpayable           
000140* orders never reach this file at all (BUSINESS RULE R6).                 
000150*----------------------------------------------------------------         
000160* CHANGE LOG                                                              
000170* DATE       BY   TKT      DESCRIPTION                                    
000180* ---------- ---- -------- ------------------------------------           
000190* 1989-09-02 LFC  AP-0057  ORIGINAL PRINT-VENDOR DETAIL LINE.             
000200* 1994-07-05 RTM  AP-0089  REBUILT AS ALLOCATION-RECORD FOR THE           
000210*                          PAYMENT OPTIMIZER RUN.                         
000220* 2001-02-06 DPK  AP-0132  NOTED FOR OPS THAT A 2B-ROW                    
000230*                          DISCOUNT-VALUE OF 10% CAN LOOK LOW             
000240*                          AGAINST A CARD'S OWN PROMO PCT -- IT           
000250*                          IS THE FLAT POINTS-BLEND RATE, NOT             
000260*                          A COMPUTATION ERROR.                           
000270*----------------------------------------------------------------         
000280 FD  ALLOCATIONS-FILE                                                     
000290     LABEL RECORDS ARE STANDARD                                           
000300     RECORD CONTAINS 110 CHARACTERS.                                      
000310                                                                          
000320 01  ALLOCATION-RECORD.                                                   
000330     05  ALO-ORDER-ID              PIC X(20).                             
000340     05  ALO-ORDER-VALUE           PIC 9(9)V99.                           
000350     05  ALO-PRIMARY-METHOD-ID     PIC X(20).                             
000360     05  ALO-PRIMARY-AMOUNT        PIC 9(9)V99.                           
000370     05  ALO-DISCOUNT-VALUE        PIC 9(9)V99.                           
000380     05  ALO-HAS-SECONDARY         PIC X(01).                             
000390         88  ALO-SECONDARY-PRESENT     VALUE "Y".                         
000400         88  ALO-SECONDARY-ABSENT      VALUE "N".                         
000410     05  ALO-SECONDARY-METHOD-ID   PIC X(20).                             
000420     05  ALO-SECONDARY-AMOUNT     PIC 9(9)V99.                            
000430     05  FILLER                    PIC X(05).                             
