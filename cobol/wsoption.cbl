000100*----------------------------------------------------------------         
000110* WSOPTION.CBL                                                            
000120* Working-storage candidate table for pass 2 of the Optimizer.            
000130* Rebuilt fresh for every unallocated order by PLOPTION.CBL's             
000140* 3100/3200/3300 paragraphs, then ranked in place by 3400-RANK-           
000150* OPTIONS (BUSINESS RULE R3) before 3500-POST-BEST-OPTION in              
000160* PLMETHOD.CBL posts the winner.                                          
000170*----------------------------------------------------------------         
000180* CHANGE LOG                                                              
000190* DATE       BY   TKT      DESCRIPTION                                    
000200* ---------- ---- -------- ------------------------------------           
000210* 1988-08-15 LFC  AP-0051  ORIGINAL VENDOR DISPLAY WORK AREA.             
000220* 1994-06-30 RTM  AP-0088  REBUILT AS THE PASS-2 CANDIDATE                
000230*                          TABLE FOR THE PAYMENT OPTIMIZER RUN.           
000240* 1994-07-19 RTM  AP-0091  ADDED WORK-OPTION-TEMP EXCHANGE AREA           
000250*                          FOR THE 3400-RANK-OPTIONS BUBBLE SORT.         
000260* 2000-11-14 DPK  AP-0121  Y2K REVIEW -- NO DATE FIELDS IN                
000270*                          THIS TABLE, NO CHANGE REQUIRED.                
000280*----------------------------------------------------------------         
000290 01  W-OPTION-AREA.                                                       
000300     05  W-OPTION-COUNT           PIC 9(4) COMP VALUE ZERO.               
000310     05  W-OPTION-MAX-ENTRIES     PIC 9(4) COMP VALUE 2001.               
000320     05  W-BEST-OPTION-INDEX      PIC 9(4) COMP VALUE ZERO.               
000330     05  FILLER                    PIC X(04).                             
000340     05  W-OPTION-TABLE OCCURS 2001 TIMES.                                
000350         10  W-OPT-KIND               PIC X(01).                          
000360             88  W-OPT-KIND-POINTS-ONLY   VALUE "1".                      
000370             88  W-OPT-KIND-POINTS-CARD   VALUE "2".                      
000380             88  W-OPT-KIND-CARD-ONLY     VALUE "3".                      
000390         10  W-OPT-PRIMARY-METHOD-IDX PIC 9(4) COMP.                      
000400         10  W-OPT-PRIMARY-AMOUNT     PIC 9(9)V99.                        
000410         10  W-OPT-HAS-SECONDARY      PIC X(01).                          
000420             88  W-OPT-SECONDARY-PRESENT  VALUE "Y".                      
000430             88  W-OPT-SECONDARY-ABSENT   VALUE "N".                      
000440         10  W-OPT-SECONDARY-METHOD-IDX PIC 9(4) COMP.                    
000450         10  W-OPT-SECONDARY-AMOUNT   PIC 9(9)V99.                        
000460         10  W-OPT-DISCOUNT-VALUE     PIC 9(9)V99.                        
000470         10  FILLER                    PIC X(09).                         
000480     05  WORK-OPTION-TEMP.                                                
000490*        Exchange area for 3440-SWAP-OPTIONS -- same shape as one         
000500*        row of W-OPTION-TABLE above, held outside the table so a         
000510*        swap is two MOVEs in and one out, the way this shop has          
000520*        always done table exchanges.                                     
000530         10  WORK-OPT-KIND               PIC X(01).                       
000540         10  WORK-OPT-PRIMARY-METHOD-IDX PIC 9(4) COMP.                   
000550         10  WORK-OPT-PRIMARY-AMOUNT     PIC 9(9)V99.                     
000560         10  WORK-OPT-HAS-SECONDARY      PIC X(01).                       
000570         10  WORK-OPT-SECONDARY-METHOD-IDX PIC 9(4) COMP.                 
000580         10  WORK-OPT-SECONDARY-AMOUNT   PIC 9(9)V99.                     
000590         10  WORK-OPT-DISCOUNT-VALUE     PIC 9(9)V99.                     
000600         10  FILLER                    PIC X(09).                         
