000100*----------------------------------------------------------------         
000110* PLMETHOD.CBL                                                            
000120* Payment-method helper paragraphs: shared discount formula (R1),         
000130* available-balance / full-coverage test and used-total                   
000140* bookkeeping (R4).  Callers set the WORK- fields below and               
000150* PERFORM the paragraph they need -- COBOL has no function call,          
000160* so this copybook is written the way this shop always passes             
000170* small parameter sets between paragraphs.                                
000180*----------------------------------------------------------------         
000190* CHANGE LOG                                                              
000200* DATE       BY   TKT      DESCRIPTION                                    
000210* ---------- ---- -------- ------------------------------------           
000220* 1990-01-11 LFC  AP-0063  ORIGINAL VOUCHER-MAINTENANCE SCREEN            
000230*                          EDIT PARAGRAPHS.                               
000240* 1994-07-12 RTM  AP-0090  REBUILT AS THE PAYMENTMETHOD HELPER            
000250*                          PARAGRAPHS FOR THE OPTIMIZER RUN.              
000260* 1994-08-02 RTM  AP-0092  ADDED 4400-ROLLBACK-USED-AMOUNT --             
000270*                          NOT CALLED BY EITHER PASS TODAY BUT            
000280*                          KEPT AS PART OF THE METHOD'S CONTRACT          
000290*                          PER THE DESIGN NOTE (R4).                      
000300* 2000-11-14 DPK  AP-0121  Y2K REVIEW OF THESE PARAGRAPHS --              
000310*                          NO DATE ARITHMETIC ANYWHERE IN                 
000320*                          THIS COPYBOOK, NO CHANGE REQUIRED.             
000330*----------------------------------------------------------------         
000340 4000-COMPUTE-DISCOUNT.                                                   
000350*    R1 -- discount = ROUND_HALF_UP(amount * pct / 100, 2 dp).            
000360*    Callers load WORK-DISC-AMOUNT / WORK-DISC-PCT first.                 
000370     COMPUTE WORK-DISC-RESULT ROUNDED =                                   
000380             WORK-DISC-AMOUNT * WORK-DISC-PCT / 100.                      
000390*----------------------------------------------------------------         
000400 4100-AVAILABLE-BALANCE.                                                  
000410*    available = limit - used, for the method at WORK-METHOD-IDX.         
000420     COMPUTE WORK-AVAILABLE-BALANCE =                                     
000430             W-METHOD-LIMIT (WORK-METHOD-IDX)                             
000440           - W-METHOD-USED  (WORK-METHOD-IDX).                            
000450*----------------------------------------------------------------         
000460 4200-CAN-FULLY-COVER.                                                    
000470*    Can the method at WORK-METHOD-IDX cover WORK-COVER-AMOUNT in         
000480*    full?  Sets WORK-CAN-COVER to Y or N.                                
000490     PERFORM 4100-AVAILABLE-BALANCE.                                      
000500     IF WORK-AVAILABLE-BALANCE NOT LESS THAN WORK-COVER-AMOUNT            
000510         MOVE "Y" TO WORK-CAN-COVER                                       
000520     ELSE                                                                 
000530         MOVE "N" TO WORK-CAN-COVER                                       
000540     END-IF.                                                              
000550*----------------------------------------------------------------         
000560 4300-ADD-USED-AMOUNT.                                                    
000570*    Post WORK-ADD-AMOUNT against the method at WORK-METHOD-IDX's         
000580*    running used-total (R4).  Called once a candidate is chosen          
000590*    -- never before, so no rollback is needed in either pass as          
000600*    specified.                                                           
000610     ADD WORK-ADD-AMOUNT TO W-METHOD-USED (WORK-METHOD-IDX).              
000620*----------------------------------------------------------------         
000630 4400-ROLLBACK-USED-AMOUNT.                                               
000640*    Subtract WORK-ROLLBACK-AMOUNT back out of the method at              
000650*    WORK-METHOD-IDX's used-total.  Part of the method's contract         
000660*    (R4) even though neither pass invokes it today.                      
000670     SUBTRACT WORK-ROLLBACK-AMOUNT                                        
000680         FROM W-METHOD-USED (WORK-METHOD-IDX).                            
000690*----------------------------------------------------------------         
000700 3500-POST-BEST-OPTION.                                                   
000710*    R3/R6 -- W-OPTION-TABLE is already ranked best-first by              
000720*    3400-RANK-OPTIONS.  Post the winner's amount(s) against the          
000730*    method(s) used and emit the ALLOCATION record.  If pass 2            
000740*    built no candidate at all for this order (W-OPTION-COUNT             
000750*    zero), fall through and touch nothing -- R6, the order is            
000760*    simply dropped.                                                      
000770     IF W-OPTION-COUNT > 0                                                
000780         MOVE W-OPT-PRIMARY-METHOD-IDX (1) TO WORK-METHOD-IDX             
000790         MOVE W-OPT-PRIMARY-AMOUNT     (1) TO WORK-ADD-AMOUNT             
000800         PERFORM 4300-ADD-USED-AMOUNT                                     
000810         IF W-OPT-HAS-SECONDARY (1) = "Y"                                 
000820             MOVE W-OPT-SECONDARY-METHOD-IDX (1)                          
000830                 TO WORK-METHOD-IDX                                       
000840             MOVE W-OPT-SECONDARY-AMOUNT     (1)                          
000850                 TO WORK-ADD-AMOUNT                                       
000860             PERFORM 4300-ADD-USED-AMOUNT                                 
000870         END-IF                                                           
000880         MOVE "Y" TO W-ORDER-ALLOCATED (WORK-ORDER-IDX)                   
000890         MOVE WORK-ORDER-IDX TO WORK-ALLOC-ORDER-IDX                      
000900         MOVE W-OPT-PRIMARY-METHOD-IDX (1)                                
000910             TO WORK-ALLOC-PRIMARY-METHOD-IDX                             
000920         MOVE W-OPT-PRIMARY-AMOUNT (1)                                    
000930             TO WORK-ALLOC-PRIMARY-AMOUNT                                 
000940         MOVE W-OPT-DISCOUNT-VALUE (1)                                    
000950             TO WORK-ALLOC-DISCOUNT-VALUE                                 
000960         MOVE W-OPT-HAS-SECONDARY (1) TO WORK-ALLOC-HAS-SECONDARY         
000970         MOVE W-OPT-SECONDARY-METHOD-IDX (1)                              
000980             TO WORK-ALLOC-SECONDARY-METHOD-IDX                           
000990         MOVE W-OPT-SECONDARY-AMOUNT (1)                                  
001000             TO WORK-ALLOC-SECONDARY-AMOUNT                               
001010         PERFORM 8100-WRITE-ALLOCATION                                    
001020     END-IF.                                                              
