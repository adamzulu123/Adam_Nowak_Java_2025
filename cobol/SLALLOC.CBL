000100*----------------------------------------------------------------         
000110* SLALLOC.CBL                                                             
000120* FILE-CONTROL entry for the ALLOCATIONS output file.                     
000130* Sequential, written once per payable order, pass-1 allocations          
000140* first (sorted-discount order), pass-2 allocations appended in           
000150* original input order (BATCH FLOW step 4).                               
000160*----------------------------------------------------------------         
000170* CHANGE LOG                                                              
000180* DATE       BY   TKT      DESCRIPTION                                    
000190* ---------- ---- -------- ------------------------------------           
000200* 1989-09-02 LFC  AP-0057  ORIGINAL SELECT FOR VENDOR INQUIRY.            
000210* 1994-07-05 RTM  AP-0089  ALLOCATION OUTPUT FILE VARIANT.                
000220* 2000-11-14 DPK  AP-0121  Y2K REVIEW -- NO DATE FIELDS ON                
000230*                          THIS FILE, NO CHANGE REQUIRED.                 
000240*----------------------------------------------------------------         
000250     SELECT ALLOCATIONS-FILE ASSIGN TO ALLOCOUT                           
000260         ORGANIZATION IS SEQUENTIAL                                       
000270         ACCESS MODE IS SEQUENTIAL                                        
000280         FILE STATUS IS W-ALLOC-FILE-STATUS.                              
